000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. DEUCRON.
000030 AUTHOR. C. PAREDES.
000040 INSTALLATION. FINANDINA S.A. - DEPTO DE SISTEMAS.
000050 DATE-WRITTEN. 02/05/1988.
000060 DATE-COMPILED.
000070 SECURITY. CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO.
000080******************************************************************
000090*    R E G I S T R O   D E   D E U D A   C O N   C R O N O G R A M A
000100*    ------------------------------------------------------------
000110*    LEE UNA SOLICITUD DE PRESTAMO (DEUDA DE TIPO CRONOGRAMA),
000120*    GRABA LA CABECERA EN EL MAESTRO DE DEUDAS (DEUMAST) Y
000130*    CALCULA EL CRONOGRAMA DE PAGOS COMPLETO POR EL METODO
000140*    FRANCES (CUOTA FIJA) GRABANDO UNA LINEA POR CUOTA EN EL
000150*    DETALLE DE CRONOGRAMA (CRONDET), INCLUIDA LA CUOTA CERO
000160*    (DESEMBOLSO).
000170*
000180*    A DIFERENCIA DE DEUREG01/02/03 ESTE PROGRAMA NO VALIDA
000190*    DOCUMENTO DUPLICADO CONTRA EL MAESTRO - ASI LO HACIA EL
000200*    SISTEMA ORIGEN Y SE MANTIENE LA MISMA REGLA (VER SIS-0142).
000210******************************************************************
000220*    BITACORA DE CAMBIOS
000230*    ------------------------------------------------------------
000240* FECHA      PROGRAMADOR  TICKET     DESCRIPCION
000250* ---------- ------------ ---------- ---------------------------
000260* 02/05/1988 C.PAREDES    N/A        VERSION INICIAL - METODO
000270*                                    FRANCES DE CUOTA FIJA.
000280* 18/01/1990 C.PAREDES    SIS-0095   CORRECCION: EL SALDO SE
000290*                                    ARRASTRA REDONDEADO DE UNA
000300*                                    CUOTA A LA SIGUIENTE (ANTES
000310*                                    SE ARRASTRABA SIN REDONDEO
000320*                                    Y EL SALDO FINAL NO CERRABA
000330*                                    EN CERO).
000340* 03/02/1991 R.VEGA       SIS-0103   NOTA: SE EVALUO AGREGAR EL
000350*                                    CONTROL DE DOCUMENTO
000360*                                    DUPLICADO DE DEUREG01/02/03
000370*                                    A ESTE PROGRAMA Y SE DECIDIO
000380*                                    NO HACERLO (SIS-0142) - EL
000390*                                    SISTEMA ORIGEN TAMPOCO LO
000400*                                    HACIA PARA PRESTAMOS.
000410* 19/09/1994 L.TORRES     SIS-0188   REESCRITURA PARA EL NUEVO
000420*                                    MAESTRO SECUENCIAL UNICO DE
000430*                                    DEUDAS (4 SUBTIPOS).
000440* 30/12/1998 L.TORRES     SIS-0240   REVISION DE CAMBIO DE SIGLO
000450*                                    FECHAS A CCYYMMDD (8 DIG).
000460* 14/08/2001 D.PAREDES    SIS-0277   VALIDACION DE PLAZO EN
000470*                                    MESES MAYOR A CERO - ANTES
000480*                                    UN PLAZO CERO PRODUCIA
000490*                                    DIVISION POR CERO.
000500******************************************************************
000510 ENVIRONMENT DIVISION.
000520 CONFIGURATION SECTION.
000530 SPECIAL-NAMES.
000540     C01 IS TOP-OF-FORM.
000550 INPUT-OUTPUT SECTION.
000560 FILE-CONTROL.
000570     SELECT ENT-CRONO ASSIGN TO ENTCRO
000580         ORGANIZATION IS LINE SEQUENTIAL
000590         FILE STATUS IS FS-ENTCRO.
000600     SELECT DEUDA-MASTER ASSIGN TO DEUMAST
000610         ORGANIZATION IS SEQUENTIAL
000620         FILE STATUS IS FS-DEUMAST.
000630     SELECT CRONOGRAMA-DETALLE ASSIGN TO CRONDET
000640         ORGANIZATION IS SEQUENTIAL
000650         FILE STATUS IS FS-CRONDET.
000660 DATA DIVISION.
000670 FILE SECTION.
000680 FD  ENT-CRONO
000690     LABEL RECORD STANDARD.
000700 01  ENT-CRONO-REG.
000710     03 ENT-NUMERO-DOCUMENTO   PIC X(20).
000720     03 ENT-USUARIO-CORREO     PIC X(40).
000730     03 ENT-EMPRESA            PIC X(30).
000740     03 ENT-MONTO              PIC 9(9)V99.
000750     03 ENT-FEC-VENCIMIENTO    PIC 9(8).
000760     03 ENT-ESTADO             PIC X(10).
000770     03 ENT-TASA-INTERES       PIC 9(3)V9(4).
000780     03 ENT-PLAZO-MESES        PIC 9(3).
000790     03 FILLER                 PIC X(05).
000800*
000810 FD  DEUDA-MASTER
000820     LABEL RECORD STANDARD.
000830 01  DEU-REG.
000840     03 DEU-ID                 PIC 9(9).
000850     03 DEU-NUMERO-DOCUMENTO   PIC X(20).
000860     03 DEU-USUARIO-CORREO     PIC X(40).
000870     03 DEU-EMPRESA            PIC X(30).
000880     03 DEU-MONTO              PIC S9(9)V99 COMP-3.
000890     03 DEU-FEC-VENCIMIENTO    PIC 9(8).
000900     03 DEU-ESTADO             PIC X(10).
000910         88 DEU-PENDIENTE          VALUE "PENDIENTE ".
000920         88 DEU-PAGADA             VALUE "PAGADA    ".
000930     03 DEU-TIPO               PIC X(12).
000940     03 DEU-DATOS-TIPO.
000950         05 DEU-DATOS-AREA     PIC X(40).
000960     03 DEU-DATOS-COMPRA REDEFINES DEU-DATOS-TIPO.
000970         05 DEU-METODO-PAGO    PIC X(15).
000980         05 FILLER             PIC X(25).
000990     03 DEU-DATOS-SERVICIO REDEFINES DEU-DATOS-TIPO.
001000         05 DEU-REFERENCIA-SERVICIO PIC X(20).
001010         05 FILLER             PIC X(20).
001020     03 DEU-DATOS-IMPUESTO REDEFINES DEU-DATOS-TIPO.
001030         05 DEU-DETALLE-COBRANZA PIC X(40).
001040     03 DEU-DATOS-CRONOGRAMA REDEFINES DEU-DATOS-TIPO.
001050         05 DEU-TASA-INTERES   PIC S9(3)V9(4) COMP-3.
001060         05 DEU-PLAZO-MESES    PIC 9(3).
001070         05 FILLER             PIC X(33).
001080     03 FILLER                 PIC X(05).
001090*
001100 FD  CRONOGRAMA-DETALLE
001110     LABEL RECORD STANDARD.
001120 01  CRO-REG.
001130     03 CRO-ID                 PIC 9(9).
001140     03 CRO-NUMERO-PAGO        PIC 9(3).
001150     03 CRO-FEC-VENCIMIENTO    PIC 9(8).
001160     03 CRO-SALDO              PIC S9(9)V99 COMP-3.
001170     03 CRO-CAPITAL            PIC S9(9)V99 COMP-3.
001180     03 CRO-INTERES            PIC S9(9)V99 COMP-3.
001190     03 CRO-CUOTA              PIC S9(9)V99 COMP-3.
001200     03 CRO-DEUDA-ID           PIC 9(9).
001210     03 CRO-ESTADO             PIC X(10).
001220         88 CRO-PENDIENTE          VALUE "PENDIENTE ".
001230         88 CRO-PAGADA             VALUE "PAGADA    ".
001240     03 FILLER                 PIC X(10).
001250*
001260 WORKING-STORAGE SECTION.
001270 77  FS-ENTCRO                 PIC X(02) VALUE SPACES.
001280 77  FS-DEUMAST                PIC X(02) VALUE SPACES.
001290 77  FS-CRONDET                PIC X(02) VALUE SPACES.
001300 77  W-FIN-ENTRADA             PIC 9     VALUE ZERO.
001310     88 FIN-ENTRADA                VALUE 1.
001320 77  W-ID-MAYOR-DEUDA          PIC 9(9) COMP VALUE ZERO.
001330 77  W-ID-MAYOR-CUOTA          PIC 9(9) COMP VALUE ZERO.
001340 77  W-DEUDA-ID-ACTUAL         PIC 9(9) COMP VALUE ZERO.
001350 77  W-NUMERO-PAGO             PIC 9(3) COMP VALUE ZERO.
001360 77  W-I                       PIC 9(3) COMP VALUE ZERO.
001370 77  W-CONTADOR-PRESTAMOS      PIC 9(9) COMP VALUE ZERO.
001380 77  W-CONTADOR-RECHAZOS       PIC 9(9) COMP VALUE ZERO.
001390 77  W-TASA-MENSUAL            PIC S9(3)V9(8) COMP-3 VALUE ZERO.
001400 77  W-FACTOR                  PIC S9(9)V9(8) COMP-3 VALUE ZERO.
001410 77  W-CUOTA-FIJA              PIC S9(9)V99 COMP-3 VALUE ZERO.
001420 77  W-SALDO-ANT               PIC S9(9)V99 COMP-3 VALUE ZERO.
001430 01  W-FEC-ANTERIOR-GRP.
001440     03 W-FEC-ANTERIOR         PIC 9(8).
001450 01  W-FEC-ANTERIOR-DESGLOSE REDEFINES W-FEC-ANTERIOR-GRP.
001460     03 W-FEC-ANT-ANO          PIC 9(4).
001470     03 W-FEC-ANT-MES          PIC 9(2).
001480     03 W-FEC-ANT-DIA          PIC 9(2).
001490*
001500 PROCEDURE DIVISION.
001510 100-INICIO-PROCESO.
001520     PERFORM 110-ABRIR-ARCHIVOS-LECTURA.
001530     PERFORM 120-OBTENER-ID-MAYOR-DEUDA THRU 120-EXIT.
001540     PERFORM 130-OBTENER-ID-MAYOR-CUOTA THRU 130-EXIT.
001550     PERFORM 140-ABRIR-ARCHIVOS-ESCRITURA.
001560     PERFORM 200-LEER-ENTRADA.
001570     PERFORM 300-REGISTRAR-PRESTAMO THRU 300-EXIT
001580         UNTIL FIN-ENTRADA.
001590     PERFORM 900-FIN-PROCESO.
001600     STOP RUN.
001610*
001620 110-ABRIR-ARCHIVOS-LECTURA.
001630     OPEN INPUT ENT-CRONO.
001640     OPEN INPUT DEUDA-MASTER.
001650     IF FS-DEUMAST = "35"
001660         OPEN OUTPUT DEUDA-MASTER
001670         CLOSE DEUDA-MASTER
001680         OPEN INPUT DEUDA-MASTER
001690     END-IF.
001700     OPEN INPUT CRONOGRAMA-DETALLE.
001710     IF FS-CRONDET = "35"
001720         OPEN OUTPUT CRONOGRAMA-DETALLE
001730         CLOSE CRONOGRAMA-DETALLE
001740         OPEN INPUT CRONOGRAMA-DETALLE
001750     END-IF.
001760*
001770 120-OBTENER-ID-MAYOR-DEUDA.
001780*    RECORRE EL MAESTRO DE DEUDAS PARA DETERMINAR EL PROXIMO
001790*    CORRELATIVO DE CABECERA (NO HAY SECUENCIA DE BASE DE DATOS
001800*    EN ESTE PROCESO POR LOTES).
001810     MOVE SPACES TO FS-DEUMAST.
001820     PERFORM 121-LEER-DEUDA-MASTER.
001830     PERFORM 122-ACUMULAR-ID-DEUDA THRU 122-EXIT
001840         UNTIL FS-DEUMAST = "10".
001850     CLOSE DEUDA-MASTER.
001860     MOVE SPACES TO FS-DEUMAST.
001870 120-EXIT.
001880     EXIT.
001890*
001900 121-LEER-DEUDA-MASTER.
001910     READ DEUDA-MASTER
001920         AT END MOVE "10" TO FS-DEUMAST.
001930*
001940 122-ACUMULAR-ID-DEUDA.
001950     IF DEU-ID > W-ID-MAYOR-DEUDA
001960         MOVE DEU-ID TO W-ID-MAYOR-DEUDA
001970     END-IF.
001980     PERFORM 121-LEER-DEUDA-MASTER.
001990 122-EXIT.
002000     EXIT.
002010*
002020 130-OBTENER-ID-MAYOR-CUOTA.
002030*    RECORRE EL DETALLE DE CRONOGRAMA PARA DETERMINAR EL PROXIMO
002040*    CORRELATIVO DE LINEA DE CUOTA.
002050     MOVE SPACES TO FS-CRONDET.
002060     PERFORM 131-LEER-CRONDET.
002070     PERFORM 132-ACUMULAR-ID-CUOTA THRU 132-EXIT
002080         UNTIL FS-CRONDET = "10".
002090     CLOSE CRONOGRAMA-DETALLE.
002100     MOVE SPACES TO FS-CRONDET.
002110 130-EXIT.
002120     EXIT.
002130*
002140 131-LEER-CRONDET.
002150     READ CRONOGRAMA-DETALLE
002160         AT END MOVE "10" TO FS-CRONDET.
002170*
002180 132-ACUMULAR-ID-CUOTA.
002190     IF CRO-ID > W-ID-MAYOR-CUOTA
002200         MOVE CRO-ID TO W-ID-MAYOR-CUOTA
002210     END-IF.
002220     PERFORM 131-LEER-CRONDET.
002230 132-EXIT.
002240     EXIT.
002250*
002260 140-ABRIR-ARCHIVOS-ESCRITURA.
002270     OPEN EXTEND DEUDA-MASTER.
002280     OPEN EXTEND CRONOGRAMA-DETALLE.
002290*
002300 200-LEER-ENTRADA.
002310     READ ENT-CRONO
002320         AT END MOVE 1 TO W-FIN-ENTRADA.
002330*
002340 300-REGISTRAR-PRESTAMO.
002350*    REGLA SIS-0277: UN PLAZO EN MESES IGUAL A CERO ES UN ERROR
002360*    DE VALIDACION (LA DIVISION DEL METODO FRANCES NO ESTA
002370*    DEFINIDA PARA PLAZO CERO) - SE RECHAZA LA SOLICITUD.
002380     IF ENT-PLAZO-MESES = ZERO
002390         ADD 1 TO W-CONTADOR-RECHAZOS
002400         DISPLAY "RECHAZADO - PLAZO EN MESES DEBE SER MAYOR "
002410             "A CERO: " ENT-NUMERO-DOCUMENTO
002420     ELSE
002430         PERFORM 310-ARMAR-CABECERA
002440         PERFORM 400-CALCULAR-CUOTA-FIJA THRU 400-EXIT
002450         PERFORM 500-EMITIR-CUOTA-CERO THRU 500-EXIT
002460         PERFORM 600-GENERAR-CUOTAS THRU 600-EXIT
002470             VARYING W-NUMERO-PAGO FROM 1 BY 1
002480             UNTIL W-NUMERO-PAGO > ENT-PLAZO-MESES
002490         ADD 1 TO W-CONTADOR-PRESTAMOS
002500     END-IF.
002510     PERFORM 200-LEER-ENTRADA.
002520 300-EXIT.
002530     EXIT.
002540*
002550 310-ARMAR-CABECERA.
002560     ADD 1 TO W-ID-MAYOR-DEUDA.
002570     MOVE W-ID-MAYOR-DEUDA     TO DEU-ID.
002580     MOVE W-ID-MAYOR-DEUDA     TO W-DEUDA-ID-ACTUAL.
002590     MOVE ENT-NUMERO-DOCUMENTO TO DEU-NUMERO-DOCUMENTO.
002600     MOVE ENT-USUARIO-CORREO   TO DEU-USUARIO-CORREO.
002610     MOVE ENT-EMPRESA          TO DEU-EMPRESA.
002620     MOVE ENT-MONTO            TO DEU-MONTO.
002630     MOVE ENT-FEC-VENCIMIENTO  TO DEU-FEC-VENCIMIENTO.
002640     MOVE "CRONOGRAMA  "       TO DEU-TIPO.
002650     MOVE ENT-TASA-INTERES     TO DEU-TASA-INTERES.
002660     MOVE ENT-PLAZO-MESES      TO DEU-PLAZO-MESES.
002670     PERFORM 311-DEFINIR-ESTADO.
002680     WRITE DEU-REG.
002690*
002700 311-DEFINIR-ESTADO.
002710*    REGLA SIS-0041: SI EL ESTADO VIENE EN BLANCO SE ASUME
002720*    PENDIENTE; SI VIENE INFORMADO SE PASA A MAYUSCULAS Y DEBE
002730*    SER PENDIENTE O PAGADA, CASO CONTRARIO SE REGISTRA COMO
002740*    PENDIENTE Y SE AVISA POR CONSOLA.
002750     IF ENT-ESTADO = SPACES
002760         MOVE "PENDIENTE " TO DEU-ESTADO
002770     ELSE
002780         MOVE ENT-ESTADO TO DEU-ESTADO
002790         INSPECT DEU-ESTADO CONVERTING
002800             "abcdefghijklmnopqrstuvwxyz" TO
002810             "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
002820         IF NOT DEU-PENDIENTE AND NOT DEU-PAGADA
002830             DISPLAY "ESTADO INVALIDO EN SOLICITUD: " ENT-ESTADO
002840             MOVE "PENDIENTE " TO DEU-ESTADO
002850         END-IF
002860     END-IF.
002870*
002880 400-CALCULAR-CUOTA-FIJA.
002890*    METODO FRANCES (CUOTA FIJA) - SIS-0095: EL SALDO SE
002900*    ARRASTRA REDONDEADO A 2 DECIMALES DE UNA CUOTA A LA
002910*    SIGUIENTE, NO EL VALOR SIN REDONDEAR.
002920*       TASA-MENSUAL = TASA-ANUAL / 12 / 100
002930*       FACTOR       = (1 + TASA-MENSUAL) ** PLAZO-MESES
002940*       CUOTA        = MONTO * TASA-MENSUAL * FACTOR
002950*                       / (FACTOR - 1)
002960     COMPUTE W-TASA-MENSUAL = ENT-TASA-INTERES / 12 / 100.
002970     MOVE 1 TO W-FACTOR.
002980     PERFORM 410-ACUMULAR-FACTOR THRU 410-EXIT
002990         VARYING W-I FROM 1 BY 1
003000         UNTIL W-I > ENT-PLAZO-MESES.
003010     COMPUTE W-CUOTA-FIJA ROUNDED =
003020         ENT-MONTO * W-TASA-MENSUAL * W-FACTOR
003030             / (W-FACTOR - 1).
003040 400-EXIT.
003050     EXIT.
003060*
003070 410-ACUMULAR-FACTOR.
003080     COMPUTE W-FACTOR = W-FACTOR * (1 + W-TASA-MENSUAL).
003090 410-EXIT.
003100     EXIT.
003110*
003120 500-EMITIR-CUOTA-CERO.
003130*    LINEA 0 = DESEMBOLSO: SALDO = MONTO, SIN CAPITAL NI
003140*    INTERES NI CUOTA.
003150     MOVE ZERO                TO CRO-NUMERO-PAGO.
003160     MOVE ENT-FEC-VENCIMIENTO TO CRO-FEC-VENCIMIENTO.
003170     MOVE ENT-FEC-VENCIMIENTO TO W-FEC-ANTERIOR.
003180     MOVE ENT-MONTO            TO CRO-SALDO.
003190     MOVE ENT-MONTO            TO W-SALDO-ANT.
003200     MOVE ZERO                TO CRO-CAPITAL.
003210     MOVE ZERO                TO CRO-INTERES.
003220     MOVE ZERO                TO CRO-CUOTA.
003230     MOVE W-DEUDA-ID-ACTUAL    TO CRO-DEUDA-ID.
003240     ADD 1 TO W-ID-MAYOR-CUOTA.
003250     MOVE W-ID-MAYOR-CUOTA     TO CRO-ID.
003260     MOVE "PENDIENTE "         TO CRO-ESTADO.
003270     WRITE CRO-REG.
003280 500-EXIT.
003290     EXIT.
003300*
003310 600-GENERAR-CUOTAS.
003320     PERFORM 610-AVANZAR-FECHA THRU 610-EXIT.
003330     COMPUTE CRO-INTERES ROUNDED = W-SALDO-ANT * W-TASA-MENSUAL.
003340     COMPUTE CRO-CAPITAL ROUNDED = W-CUOTA-FIJA - CRO-INTERES.
003350     COMPUTE CRO-SALDO   ROUNDED = W-SALDO-ANT - CRO-CAPITAL.
003360     MOVE W-CUOTA-FIJA         TO CRO-CUOTA.
003370     MOVE W-NUMERO-PAGO        TO CRO-NUMERO-PAGO.
003380     MOVE W-DEUDA-ID-ACTUAL    TO CRO-DEUDA-ID.
003390     ADD 1 TO W-ID-MAYOR-CUOTA.
003400     MOVE W-ID-MAYOR-CUOTA     TO CRO-ID.
003410     MOVE "PENDIENTE "         TO CRO-ESTADO.
003420     WRITE CRO-REG.
003430     MOVE CRO-SALDO            TO W-SALDO-ANT.
003440     MOVE CRO-FEC-VENCIMIENTO  TO W-FEC-ANTERIOR.
003450 600-EXIT.
003460     EXIT.
003470*
003480 610-AVANZAR-FECHA.
003490*    AVANZA LA FECHA DE VENCIMIENTO ANTERIOR UN MES, MANTENIENDO
003500*    EL DIA (EL SISTEMA ORIGEN NO AJUSTA FIN DE MES - SE
003510*    MANTIENE EL MISMO COMPORTAMIENTO).
003520     ADD 1 TO W-FEC-ANT-MES.
003530     IF W-FEC-ANT-MES > 12
003540         MOVE 1 TO W-FEC-ANT-MES
003550         ADD 1 TO W-FEC-ANT-ANO
003560     END-IF.
003570     MOVE W-FEC-ANTERIOR TO CRO-FEC-VENCIMIENTO.
003580 610-EXIT.
003590     EXIT.
003600*
003610 900-FIN-PROCESO.
003620     CLOSE ENT-CRONO DEUDA-MASTER CRONOGRAMA-DETALLE.
003630     DISPLAY "DEUCRON - PRESTAMOS REGISTRADOS.........: "
003640         W-CONTADOR-PRESTAMOS.
003650     DISPLAY "DEUCRON - SOLICITUDES RECHAZADAS........: "
003660         W-CONTADOR-RECHAZOS.
003670 END PROGRAM DEUCRON.
