000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. DEUREG03.
000030 AUTHOR. J. MORALES.
000040 INSTALLATION. FINANDINA S.A. - DEPTO DE SISTEMAS.
000050 DATE-WRITTEN. 24/03/1987.
000060 DATE-COMPILED.
000070 SECURITY. CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO.
000080******************************************************************
000090*    R E G I S T R O   D E   D E U D A S   D E   I M P U E S T O
000100*    --------------------------------------------------------
000110*    LEE UNA SOLICITUD DE ALTA DE DEUDA DE IMPUESTO DESDE EL
000120*    ARCHIVO DE ENTRADA Y LA GRABA EN EL MAESTRO DE DEUDAS
000130*    (DEUMAST), RECHAZANDO LAS SOLICITUDES QUE REPITAN UN
000140*    NUMERO DE DOCUMENTO YA REGISTRADO.
000150*
000160*    ESTE PROGRAMA ES GEMELO DE DEUREG01 (COMPRA) Y DEUREG02
000170*    (SERVICIO) - MISMA LOGICA, DISTINTO SUBTIPO DE DEUDA.
000180******************************************************************
000190*    BITACORA DE CAMBIOS
000200*    ------------------------------------------------------------
000210* FECHA      PROGRAMADOR  TICKET     DESCRIPCION
000220* ---------- ------------ ---------- ---------------------------
000230* 24/03/1987 J.MORALES    N/A        VERSION INICIAL.
000240* 22/07/1988 J.MORALES    SIS-0041   SE AGREGA VALIDACION DE
000250*                                    ESTADO POR DEFECTO.
000260* 03/02/1991 R.VEGA       SIS-0103   CONTROL DE DOCUMENTO
000270*                                    DUPLICADO SOBRE TODO EL
000280*                                    MAESTRO.
000290* 19/09/1994 L.TORRES     SIS-0188   REESCRITURA PARA EL NUEVO
000300*                                    MAESTRO SECUENCIAL UNICO
000310*                                    DE DEUDAS (4 SUBTIPOS).
000320* 30/12/1998 L.TORRES     SIS-0240   REVISION DE CAMBIO DE SIGLO
000330*                                    FECHAS A CCYYMMDD (8 DIG).
000340* 21/06/2003 D.PAREDES    SIS-0301   VALIDACION DE ESTADO
000350*                                    INGRESADO (PENDIENTE/
000360*                                    PAGADA) CON RECHAZO.
000370******************************************************************
000380 ENVIRONMENT DIVISION.
000390 CONFIGURATION SECTION.
000400 SPECIAL-NAMES.
000410     C01 IS TOP-OF-FORM.
000420 INPUT-OUTPUT SECTION.
000430 FILE-CONTROL.
000440     SELECT ENT-IMPUESTO ASSIGN TO ENTIMP
000450         ORGANIZATION IS LINE SEQUENTIAL
000460         FILE STATUS IS FS-ENTIMP.
000470     SELECT DEUDA-MASTER ASSIGN TO DEUMAST
000480         ORGANIZATION IS SEQUENTIAL
000490         FILE STATUS IS FS-DEUMAST.
000500 DATA DIVISION.
000510 FILE SECTION.
000520 FD  ENT-IMPUESTO
000530     LABEL RECORD STANDARD.
000540 01  ENT-IMPUESTO-REG.
000550     03 ENT-NUMERO-DOCUMENTO   PIC X(20).
000560     03 ENT-USUARIO-CORREO     PIC X(40).
000570     03 ENT-EMPRESA            PIC X(30).
000580     03 ENT-MONTO              PIC 9(9)V99.
000590     03 ENT-FEC-VENCIMIENTO    PIC 9(8).
000600     03 ENT-ESTADO             PIC X(10).
000610     03 ENT-DETALLE-COBRANZA   PIC X(40).
000620     03 FILLER                 PIC X(05).
000630*
000640 FD  DEUDA-MASTER
000650     LABEL RECORD STANDARD.
000660 01  DEU-REG.
000670     03 DEU-ID                 PIC 9(9).
000680     03 DEU-NUMERO-DOCUMENTO   PIC X(20).
000690     03 DEU-USUARIO-CORREO     PIC X(40).
000700     03 DEU-EMPRESA            PIC X(30).
000710     03 DEU-MONTO              PIC S9(9)V99 COMP-3.
000720     03 DEU-FEC-VENCIMIENTO    PIC 9(8).
000730     03 DEU-ESTADO             PIC X(10).
000740         88 DEU-PENDIENTE          VALUE "PENDIENTE ".
000750         88 DEU-PAGADA             VALUE "PAGADA    ".
000760     03 DEU-TIPO               PIC X(12).
000770     03 DEU-DATOS-TIPO.
000780         05 DEU-DATOS-AREA     PIC X(40).
000790     03 DEU-DATOS-COMPRA REDEFINES DEU-DATOS-TIPO.
000800         05 DEU-METODO-PAGO    PIC X(15).
000810         05 FILLER             PIC X(25).
000820     03 DEU-DATOS-SERVICIO REDEFINES DEU-DATOS-TIPO.
000830         05 DEU-REFERENCIA-SERVICIO PIC X(20).
000840         05 FILLER             PIC X(20).
000850     03 DEU-DATOS-IMPUESTO REDEFINES DEU-DATOS-TIPO.
000860         05 DEU-DETALLE-COBRANZA PIC X(40).
000870     03 DEU-DATOS-CRONOGRAMA REDEFINES DEU-DATOS-TIPO.
000880         05 DEU-TASA-INTERES   PIC S9(3)V9(4) COMP-3.
000890         05 DEU-PLAZO-MESES    PIC 9(3).
000900         05 FILLER             PIC X(33).
000910     03 FILLER                 PIC X(05).
000920*
000930 WORKING-STORAGE SECTION.
000940 77  FS-ENTIMP                 PIC X(02) VALUE SPACES.
000950 77  FS-DEUMAST                PIC X(02) VALUE SPACES.
000960 77  W-FIN-ENTRADA             PIC 9     VALUE ZERO.
000970     88 FIN-ENTRADA                VALUE 1.
000980 77  W-DOC-DUPLICADO           PIC 9     VALUE ZERO.
000990     88 DOC-DUPLICADO              VALUE 1.
001000 77  W-ID-MAYOR                PIC 9(9) COMP VALUE ZERO.
001010 77  W-CONTADOR-ALTAS          PIC 9(9) COMP VALUE ZERO.
001020 77  W-CONTADOR-RECHAZOS       PIC 9(9) COMP VALUE ZERO.
001030 01  W-AREA-MENSAJE.
001040     03 W-MENSAJE              PIC X(60) VALUE SPACES.
001050     03 FILLER                 PIC X(20) VALUE SPACES.
001060*
001070 PROCEDURE DIVISION.
001080 100-INICIO-PROCESO.
001090     PERFORM 110-ABRIR-ARCHIVOS.
001100     PERFORM 120-OBTENER-ID-MAYOR THRU 120-EXIT.
001110     PERFORM 200-LEER-ENTRADA.
001120     PERFORM 300-VALIDAR-Y-REGISTRAR THRU 300-EXIT
001130         UNTIL FIN-ENTRADA.
001140     PERFORM 900-FIN-PROCESO.
001150     STOP RUN.
001160*
001170 110-ABRIR-ARCHIVOS.
001180     OPEN INPUT ENT-IMPUESTO.
001190     OPEN I-O DEUDA-MASTER.
001200     IF FS-DEUMAST = "35"
001210         CLOSE DEUDA-MASTER
001220         OPEN OUTPUT DEUDA-MASTER
001230         CLOSE DEUDA-MASTER
001240         OPEN I-O DEUDA-MASTER
001250     END-IF.
001260*
001270 120-OBTENER-ID-MAYOR.
001280*    BUSCA EL MAYOR ID GRABADO EN EL MAESTRO PARA ASIGNAR EL
001290*    SIGUIENTE CORRELATIVO (NO HAY SECUENCIA DE BASE DE DATOS
001300*    EN ESTE PROCESO POR LOTES).
001310     PERFORM 121-LEER-MAESTRO.
001320     PERFORM 122-ACUMULAR-ID-MAYOR THRU 122-EXIT
001330         UNTIL FS-DEUMAST = "10".
001340     MOVE SPACES TO FS-DEUMAST.
001350 120-EXIT.
001360     EXIT.
001370*
001380 121-LEER-MAESTRO.
001390     READ DEUDA-MASTER
001400         AT END MOVE "10" TO FS-DEUMAST.
001410*
001420 122-ACUMULAR-ID-MAYOR.
001430     IF DEU-ID > W-ID-MAYOR
001440         MOVE DEU-ID TO W-ID-MAYOR
001450     END-IF.
001460     PERFORM 121-LEER-MAESTRO.
001470 122-EXIT.
001480     EXIT.
001490*
001500 200-LEER-ENTRADA.
001510     READ ENT-IMPUESTO
001520         AT END MOVE 1 TO W-FIN-ENTRADA.
001530*
001540 300-VALIDAR-Y-REGISTRAR.
001550     MOVE ZERO TO W-DOC-DUPLICADO.
001560     PERFORM 310-BUSCAR-DOCUMENTO THRU 310-EXIT.
001570     IF DOC-DUPLICADO
001580         ADD 1 TO W-CONTADOR-RECHAZOS
001590         STRING "RECHAZADA - DOCUMENTO DUPLICADO: "
001600             ENT-NUMERO-DOCUMENTO DELIMITED BY SIZE
001610             INTO W-MENSAJE
001620         DISPLAY W-MENSAJE
001630     ELSE
001640         PERFORM 320-ARMAR-REGISTRO
001650         PERFORM 330-GRABAR-REGISTRO
001660         ADD 1 TO W-CONTADOR-ALTAS
001670     END-IF.
001680     PERFORM 200-LEER-ENTRADA.
001690 300-EXIT.
001700     EXIT.
001710*
001720 310-BUSCAR-DOCUMENTO.
001730*    RELEE EL MAESTRO DESDE EL PRINCIPIO BUSCANDO EL NUMERO DE
001740*    DOCUMENTO DE LA SOLICITUD - EL MAESTRO ES SECUENCIAL, NO
001750*    INDEXADO, POR LO QUE LA VALIDACION DE UNICIDAD SE HACE POR
001760*    RECORRIDO COMPLETO (SIS-0103).
001770     CLOSE DEUDA-MASTER.
001780     OPEN INPUT DEUDA-MASTER.
001790     MOVE SPACES TO FS-DEUMAST.
001800     PERFORM 311-LEER-MAESTRO-DOC.
001810     PERFORM 312-COMPARAR-DOCUMENTO THRU 312-EXIT
001820         UNTIL FS-DEUMAST = "10" OR DOC-DUPLICADO.
001830     CLOSE DEUDA-MASTER.
001840     OPEN EXTEND DEUDA-MASTER.
001850 310-EXIT.
001860     EXIT.
001870*
001880 311-LEER-MAESTRO-DOC.
001890     READ DEUDA-MASTER
001900         AT END MOVE "10" TO FS-DEUMAST.
001910*
001920 312-COMPARAR-DOCUMENTO.
001930     IF DEU-NUMERO-DOCUMENTO = ENT-NUMERO-DOCUMENTO
001940         MOVE 1 TO W-DOC-DUPLICADO
001950     ELSE
001960         PERFORM 311-LEER-MAESTRO-DOC
001970     END-IF.
001980 312-EXIT.
001990     EXIT.
002000*
002010 320-ARMAR-REGISTRO.
002020     ADD 1 TO W-ID-MAYOR.
002030     MOVE W-ID-MAYOR           TO DEU-ID.
002040     MOVE ENT-NUMERO-DOCUMENTO TO DEU-NUMERO-DOCUMENTO.
002050     MOVE ENT-USUARIO-CORREO   TO DEU-USUARIO-CORREO.
002060     MOVE ENT-EMPRESA          TO DEU-EMPRESA.
002070     MOVE ENT-MONTO            TO DEU-MONTO.
002080     MOVE ENT-FEC-VENCIMIENTO  TO DEU-FEC-VENCIMIENTO.
002090     MOVE "IMPUESTO    "       TO DEU-TIPO.
002100     MOVE ENT-DETALLE-COBRANZA TO DEU-DETALLE-COBRANZA.
002110     PERFORM 321-DEFINIR-ESTADO.
002120*
002130 321-DEFINIR-ESTADO.
002140*    REGLA SIS-0041 / SIS-0301: SI EL ESTADO VIENE EN BLANCO SE
002150*    ASUME PENDIENTE; SI VIENE INFORMADO SE PASA A MAYUSCULAS Y
002160*    DEBE SER PENDIENTE O PAGADA, CASO CONTRARIO SE REGISTRA
002170*    COMO PENDIENTE Y SE AVISA POR CONSOLA.
002180     IF ENT-ESTADO = SPACES
002190         MOVE "PENDIENTE " TO DEU-ESTADO
002200     ELSE
002210         MOVE ENT-ESTADO TO DEU-ESTADO
002220         INSPECT DEU-ESTADO CONVERTING
002230             "abcdefghijklmnopqrstuvwxyz" TO
002240             "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
002250         IF NOT DEU-PENDIENTE AND NOT DEU-PAGADA
002260             DISPLAY "ESTADO INVALIDO EN SOLICITUD: " ENT-ESTADO
002270             MOVE "PENDIENTE " TO DEU-ESTADO
002280         END-IF
002290     END-IF.
002300*
002310 330-GRABAR-REGISTRO.
002320     WRITE DEU-REG.
002330*
002340 900-FIN-PROCESO.
002350     CLOSE ENT-IMPUESTO DEUDA-MASTER.
002360     DISPLAY "DEUREG03 - DEUDAS DE IMPUESTO REGISTRADAS: "
002370         W-CONTADOR-ALTAS.
002380     DISPLAY "DEUREG03 - SOLICITUDES RECHAZADAS........: "
002390         W-CONTADOR-RECHAZOS.
002400 END PROGRAM DEUREG03.
