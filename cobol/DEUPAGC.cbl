000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. DEUPAGC.
000030 AUTHOR. R. VEGA.
000040 INSTALLATION. FINANDINA S.A. - DEPTO DE SISTEMAS.
000050 DATE-WRITTEN. 18/06/1987.
000060 DATE-COMPILED.
000070 SECURITY. CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO.
000080******************************************************************
000090*    M A R C A R   C U O T A   D E   C R O N O G R A M A
000100*    C O M O   P A G A D A
000110*    ------------------------------------------------------
000120*    LEE UNA SOLICITUD DE PAGO DE CUOTA (ID DE LA LINEA DEL
000130*    CRONOGRAMA) Y LA MARCA COMO PAGADA EN EL DETALLE DE
000140*    CRONOGRAMAS (CRONDET). A DIFERENCIA DE DEUPAGH, AQUI NO
000150*    SE EXIGE QUE LA CUOTA ESTE PENDIENTE: SE MARCA SIN
000160*    CONDICION DE ESTADO ACTUAL (VER SIS-0099 MAS ABAJO).
000170*
000180*    ESTE PROGRAMA ES GEMELO DE DEUPAGH (CABECERA DE DEUDA).
000190******************************************************************
000200*    BITACORA DE CAMBIOS
000210*    ------------------------------------------------------------
000220* FECHA      PROGRAMADOR  TICKET     DESCRIPCION
000230* ---------- ------------ ---------- ---------------------------
000240* 18/06/1987 R.VEGA       N/A        VERSION INICIAL.
000250* 30/09/1990 R.VEGA       SIS-0099   CONFIRMADO CON ANALISIS: NO
000260*                                    SE VALIDA ESTADO ANTERIOR DE
000270*                                    LA CUOTA, SE MARCA SIEMPRE.
000280* 19/09/1994 L.TORRES     SIS-0189   REESCRITURA PARA EL NUEVO
000290*                                    DETALLE SECUENCIAL UNICO DE
000300*                                    CRONOGRAMAS.
000310* 30/12/1998 L.TORRES     SIS-0241   REVISION DE CAMBIO DE SIGLO
000320*                                    FECHAS A CCYYMMDD (8 DIG).
000330******************************************************************
000340 ENVIRONMENT DIVISION.
000350 CONFIGURATION SECTION.
000360 SPECIAL-NAMES.
000370     C01 IS TOP-OF-FORM.
000380 INPUT-OUTPUT SECTION.
000390 FILE-CONTROL.
000400     SELECT ENT-PAGO-CUOTA ASSIGN TO ENTPAC
000410         ORGANIZATION IS LINE SEQUENTIAL
000420         FILE STATUS IS FS-ENTPAC.
000430     SELECT CRONOGRAMA-DETALLE ASSIGN TO CRONDET
000440         ORGANIZATION IS SEQUENTIAL
000450         FILE STATUS IS FS-CRONDET.
000460 DATA DIVISION.
000470 FILE SECTION.
000480 FD  ENT-PAGO-CUOTA
000490     LABEL RECORD STANDARD.
000500 01  ENT-PAGO-CUOTA-REG.
000510     03 ENT-CUOTA-ID            PIC 9(9).
000520     03 FILLER                  PIC X(10).
000530*
000540 FD  CRONOGRAMA-DETALLE
000550     LABEL RECORD STANDARD.
000560 01  CRO-REG.
000570     03 CRO-ID                  PIC 9(9).
000580     03 CRO-NUMERO-PAGO         PIC 9(3).
000590     03 CRO-FEC-VENCIMIENTO     PIC 9(8).
000600     03 CRO-SALDO               PIC S9(9)V99 COMP-3.
000610     03 CRO-CAPITAL             PIC S9(9)V99 COMP-3.
000620     03 CRO-INTERES             PIC S9(9)V99 COMP-3.
000630     03 CRO-CUOTA               PIC S9(9)V99 COMP-3.
000640     03 CRO-DEUDA-ID            PIC 9(9).
000650     03 CRO-ESTADO              PIC X(10).
000660         88 CRO-PENDIENTE           VALUE "PENDIENTE ".
000670         88 CRO-PAGADA              VALUE "PAGADA    ".
000680     03 CRO-FEC-REDEF REDEFINES CRO-FEC-VENCIMIENTO.
000690         05 CRO-FEC-ANO         PIC 9(4).
000700         05 CRO-FEC-MES         PIC 9(2).
000710         05 CRO-FEC-DIA         PIC 9(2).
000720     03 CRO-NUMERO-REDEF REDEFINES CRO-NUMERO-PAGO.
000730         05 CRO-ES-CUOTA-CERO   PIC 9(3).
000740     03 CRO-ESTADO-REDEF REDEFINES CRO-ESTADO.
000750         05 CRO-ESTADO-CORTO    PIC X(01).
000760         05 FILLER              PIC X(09).
000770     03 FILLER                  PIC X(07).
000780*
000790 WORKING-STORAGE SECTION.
000800 77  FS-ENTPAC                  PIC X(02) VALUE SPACES.
000810 77  FS-CRONDET                 PIC X(02) VALUE SPACES.
000820 77  W-FIN-ENTRADA              PIC 9     VALUE ZERO.
000830     88 FIN-ENTRADA                 VALUE 1.
000840 77  W-FIN-DETALLE               PIC 9     VALUE ZERO.
000850     88 FIN-DETALLE                  VALUE 1.
000860 77  W-CUOTA-ENCONTRADA          PIC 9     VALUE ZERO.
000870     88 CUOTA-ENCONTRADA             VALUE 1.
000880 77  W-CONTADOR-PAGADAS          PIC 9(9) COMP VALUE ZERO.
000890 77  W-CONTADOR-RECHAZOS         PIC 9(9) COMP VALUE ZERO.
000900*
000910 PROCEDURE DIVISION.
000920 100-INICIO-PROCESO.
000930     PERFORM 110-ABRIR-ARCHIVOS.
000940     PERFORM 200-LEER-ENTRADA.
000950     PERFORM 300-PROCESAR-PAGO THRU 300-EXIT
000960         UNTIL FIN-ENTRADA.
000970     PERFORM 900-FIN-PROCESO.
000980     STOP RUN.
000990*
001000 110-ABRIR-ARCHIVOS.
001010     OPEN INPUT ENT-PAGO-CUOTA.
001020*
001030 200-LEER-ENTRADA.
001040     READ ENT-PAGO-CUOTA
001050         AT END MOVE 1 TO W-FIN-ENTRADA.
001060*
001070 300-PROCESAR-PAGO.
001080*    REGLA SIS-0099: LA CUOTA SE MARCA COMO PAGADA SIN IMPORTAR
001090*    SU ESTADO ANTERIOR; SOLO SE RECHAZA SI LA LINEA NO EXISTE
001100*    EN EL DETALLE DE CRONOGRAMAS.
001110     MOVE ZERO TO W-CUOTA-ENCONTRADA.
001120     MOVE ZERO TO W-FIN-DETALLE.
001130     MOVE SPACES TO FS-CRONDET.
001140     OPEN I-O CRONOGRAMA-DETALLE.
001150     PERFORM 310-LEER-DETALLE.
001160     PERFORM 320-BUSCAR-CUOTA THRU 320-EXIT
001170         UNTIL FIN-DETALLE OR CUOTA-ENCONTRADA.
001180     IF NOT CUOTA-ENCONTRADA
001190         ADD 1 TO W-CONTADOR-RECHAZOS
001200         DISPLAY "RECHAZADO - CUOTA NO ENCONTRADA: "
001210             ENT-CUOTA-ID
001220     ELSE
001230         MOVE "PAGADA    " TO CRO-ESTADO
001240         REWRITE CRO-REG
001250         ADD 1 TO W-CONTADOR-PAGADAS
001260     END-IF.
001270     CLOSE CRONOGRAMA-DETALLE.
001280     PERFORM 200-LEER-ENTRADA.
001290 300-EXIT.
001300     EXIT.
001310*
001320 310-LEER-DETALLE.
001330     READ CRONOGRAMA-DETALLE
001340         AT END MOVE 1 TO W-FIN-DETALLE.
001350*
001360 320-BUSCAR-CUOTA.
001370     IF CRO-ID = ENT-CUOTA-ID
001380         MOVE 1 TO W-CUOTA-ENCONTRADA
001390     ELSE
001400         PERFORM 310-LEER-DETALLE
001410     END-IF.
001420 320-EXIT.
001430     EXIT.
001440*
001450 900-FIN-PROCESO.
001460     CLOSE ENT-PAGO-CUOTA.
001470     DISPLAY "DEUPAGC - CUOTAS MARCADAS COMO PAGADAS: "
001480         W-CONTADOR-PAGADAS.
001490     DISPLAY "DEUPAGC - SOLICITUDES RECHAZADAS......: "
001500         W-CONTADOR-RECHAZOS.
001510 END PROGRAM DEUPAGC.
