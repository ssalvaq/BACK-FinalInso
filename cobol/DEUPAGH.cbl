000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. DEUPAGH.
000030 AUTHOR. R. VEGA.
000040 INSTALLATION. FINANDINA S.A. - DEPTO DE SISTEMAS.
000050 DATE-WRITTEN. 11/06/1987.
000060 DATE-COMPILED.
000070 SECURITY. CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO.
000080******************************************************************
000090*    M A R C A R   D E U D A   C O M O   P A G A D A
000100*    ------------------------------------------------
000110*    LEE UNA SOLICITUD DE PAGO (ID DE DEUDA + CORREO DE USUARIO)
000120*    Y MARCA ESA DEUDA COMO PAGADA EN EL MAESTRO (DEUMAST),
000130*    SIEMPRE QUE EXISTA Y NO ESTE YA PAGADA. APLICA A LAS
000140*    DEUDAS DE COMPRA, SERVICIO, IMPUESTO Y A LA CABECERA DE
000150*    UN PRESTAMO (NO A LAS LINEAS DE CUOTA - PARA ESO VER
000160*    DEUPAGC).
000170*
000180*    ESTE PROGRAMA ES GEMELO DE DEUPAGC (CUOTA DE CRONOGRAMA).
000190******************************************************************
000200*    BITACORA DE CAMBIOS
000210*    ------------------------------------------------------------
000220* FECHA      PROGRAMADOR  TICKET     DESCRIPCION
000230* ---------- ------------ ---------- ---------------------------
000240* 11/06/1987 R.VEGA       N/A        VERSION INICIAL.
000250* 30/09/1990 R.VEGA       SIS-0088   RECHAZO SI LA DEUDA YA
000260*                                    ESTA PAGADA O NO EXISTE.
000270* 19/09/1994 L.TORRES     SIS-0188   REESCRITURA PARA EL NUEVO
000280*                                    MAESTRO SECUENCIAL UNICO DE
000290*                                    DEUDAS (4 SUBTIPOS).
000300* 30/12/1998 L.TORRES     SIS-0240   REVISION DE CAMBIO DE SIGLO
000310*                                    FECHAS A CCYYMMDD (8 DIG).
000320******************************************************************
000330 ENVIRONMENT DIVISION.
000340 CONFIGURATION SECTION.
000350 SPECIAL-NAMES.
000360     C01 IS TOP-OF-FORM.
000370 INPUT-OUTPUT SECTION.
000380 FILE-CONTROL.
000390     SELECT ENT-PAGO-DEUDA ASSIGN TO ENTPAH
000400         ORGANIZATION IS LINE SEQUENTIAL
000410         FILE STATUS IS FS-ENTPAH.
000420     SELECT DEUDA-MASTER ASSIGN TO DEUMAST
000430         ORGANIZATION IS SEQUENTIAL
000440         FILE STATUS IS FS-DEUMAST.
000450 DATA DIVISION.
000460 FILE SECTION.
000470 FD  ENT-PAGO-DEUDA
000480     LABEL RECORD STANDARD.
000490 01  ENT-PAGO-REG.
000500     03 ENT-DEUDA-ID           PIC 9(9).
000510     03 ENT-USUARIO-CORREO     PIC X(40).
000520     03 FILLER                 PIC X(10).
000530*
000540 FD  DEUDA-MASTER
000550     LABEL RECORD STANDARD.
000560 01  DEU-REG.
000570     03 DEU-ID                 PIC 9(9).
000580     03 DEU-NUMERO-DOCUMENTO   PIC X(20).
000590     03 DEU-USUARIO-CORREO     PIC X(40).
000600     03 DEU-EMPRESA            PIC X(30).
000610     03 DEU-MONTO              PIC S9(9)V99 COMP-3.
000620     03 DEU-FEC-VENCIMIENTO    PIC 9(8).
000630     03 DEU-ESTADO             PIC X(10).
000640         88 DEU-PENDIENTE          VALUE "PENDIENTE ".
000650         88 DEU-PAGADA             VALUE "PAGADA    ".
000660     03 DEU-TIPO               PIC X(12).
000670     03 DEU-DATOS-TIPO.
000680         05 DEU-DATOS-AREA     PIC X(40).
000690     03 DEU-DATOS-COMPRA REDEFINES DEU-DATOS-TIPO.
000700         05 DEU-METODO-PAGO    PIC X(15).
000710         05 FILLER             PIC X(25).
000720     03 DEU-DATOS-SERVICIO REDEFINES DEU-DATOS-TIPO.
000730         05 DEU-REFERENCIA-SERVICIO PIC X(20).
000740         05 FILLER             PIC X(20).
000750     03 DEU-DATOS-IMPUESTO REDEFINES DEU-DATOS-TIPO.
000760         05 DEU-DETALLE-COBRANZA PIC X(40).
000770     03 DEU-DATOS-CRONOGRAMA REDEFINES DEU-DATOS-TIPO.
000780         05 DEU-TASA-INTERES   PIC S9(3)V9(4) COMP-3.
000790         05 DEU-PLAZO-MESES    PIC 9(3).
000800         05 FILLER             PIC X(33).
000810     03 FILLER                 PIC X(05).
000820*
000830 WORKING-STORAGE SECTION.
000840 77  FS-ENTPAH                 PIC X(02) VALUE SPACES.
000850 77  FS-DEUMAST                PIC X(02) VALUE SPACES.
000860 77  W-FIN-ENTRADA             PIC 9     VALUE ZERO.
000870     88 FIN-ENTRADA                VALUE 1.
000880 77  W-FIN-MAESTRO             PIC 9     VALUE ZERO.
000890     88 FIN-MAESTRO                VALUE 1.
000900 77  W-DEUDA-ENCONTRADA        PIC 9     VALUE ZERO.
000910     88 DEUDA-ENCONTRADA           VALUE 1.
000920 77  W-CONTADOR-PAGADAS        PIC 9(9) COMP VALUE ZERO.
000930 77  W-CONTADOR-RECHAZOS       PIC 9(9) COMP VALUE ZERO.
000940*
000950 PROCEDURE DIVISION.
000960 100-INICIO-PROCESO.
000970     PERFORM 110-ABRIR-ARCHIVOS.
000980     PERFORM 200-LEER-ENTRADA.
000990     PERFORM 300-PROCESAR-PAGO THRU 300-EXIT
001000         UNTIL FIN-ENTRADA.
001010     PERFORM 900-FIN-PROCESO.
001020     STOP RUN.
001030*
001040 110-ABRIR-ARCHIVOS.
001050     OPEN INPUT ENT-PAGO-DEUDA.
001060*
001070 200-LEER-ENTRADA.
001080     READ ENT-PAGO-DEUDA
001090         AT END MOVE 1 TO W-FIN-ENTRADA.
001100*
001110 300-PROCESAR-PAGO.
001120*    REGLA SIS-0088: SOLO SE PUEDE MARCAR COMO PAGADA UNA DEUDA
001130*    QUE EXISTA Y CUYO ESTADO ACTUAL NO SEA YA PAGADA. EL
001140*    MAESTRO ES SECUENCIAL, SE UBICA EL REGISTRO LEYENDOLO EN
001150*    ORDEN Y SE REESCRIBE EN SITIO (REWRITE SOBRE EL ULTIMO
001160*    REGISTRO LEIDO, MISMO LARGO DE REGISTRO).
001170     MOVE ZERO TO W-DEUDA-ENCONTRADA.
001180     MOVE ZERO TO W-FIN-MAESTRO.
001190     MOVE SPACES TO FS-DEUMAST.
001200     OPEN I-O DEUDA-MASTER.
001210     PERFORM 310-LEER-MAESTRO.
001220     PERFORM 320-BUSCAR-DEUDA THRU 320-EXIT
001230         UNTIL FIN-MAESTRO OR DEUDA-ENCONTRADA.
001240     IF NOT DEUDA-ENCONTRADA
001250         ADD 1 TO W-CONTADOR-RECHAZOS
001260         DISPLAY "RECHAZADO - DEUDA NO ENCONTRADA: "
001270             ENT-DEUDA-ID
001280     ELSE
001290         IF DEU-PAGADA
001300             ADD 1 TO W-CONTADOR-RECHAZOS
001310             DISPLAY "RECHAZADO - DEUDA YA PAGADA: "
001320                 ENT-DEUDA-ID
001330         ELSE
001340             MOVE "PAGADA    " TO DEU-ESTADO
001350             REWRITE DEU-REG
001360             ADD 1 TO W-CONTADOR-PAGADAS
001370         END-IF
001380     END-IF.
001390     CLOSE DEUDA-MASTER.
001400     PERFORM 200-LEER-ENTRADA.
001410 300-EXIT.
001420     EXIT.
001430*
001440 310-LEER-MAESTRO.
001450     READ DEUDA-MASTER
001460         AT END MOVE 1 TO W-FIN-MAESTRO.
001470*
001480 320-BUSCAR-DEUDA.
001490     IF DEU-ID = ENT-DEUDA-ID AND
001500        DEU-USUARIO-CORREO = ENT-USUARIO-CORREO
001510         MOVE 1 TO W-DEUDA-ENCONTRADA
001520     ELSE
001530         PERFORM 310-LEER-MAESTRO
001540     END-IF.
001550 320-EXIT.
001560     EXIT.
001570*
001580 900-FIN-PROCESO.
001590     CLOSE ENT-PAGO-DEUDA.
001600     DISPLAY "DEUPAGH - DEUDAS MARCADAS COMO PAGADAS: "
001610         W-CONTADOR-PAGADAS.
001620     DISPLAY "DEUPAGH - SOLICITUDES RECHAZADAS......: "
001630         W-CONTADOR-RECHAZOS.
001640 END PROGRAM DEUPAGH.
