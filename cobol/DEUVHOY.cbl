000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. DEUVHOY.
000030 AUTHOR. M. ESPINOZA.
000040 INSTALLATION. FINANDINA S.A. - DEPTO DE SISTEMAS.
000050 DATE-WRITTEN. 09/09/1987.
000060 DATE-COMPILED.
000070 SECURITY. CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO.
000080******************************************************************
000090*    D E U D A S   Q U E   V E N C E N   H O Y
000100*    ------------------------------------------
000110*    LEE UNA SOLICITUD DE CONSULTA (SOLO CORREO) Y LISTA LAS
000120*    DEUDAS DEL USUARIO CUYO VENCIMIENTO ES LA FECHA DE PROCESO
000130*    DEL DIA, Y QUE SIGAN EN ESTADO PENDIENTE. LAS YA PAGADAS
000140*    QUE VENCEN HOY NO SE LISTAN.
000150*
000160*    ESTE PROGRAMA ES GEMELO DE DEUCONS (CONSULTA POR MES).
000170******************************************************************
000180*    BITACORA DE CAMBIOS
000190*    ------------------------------------------------------------
000200* FECHA      PROGRAMADOR  TICKET     DESCRIPCION
000210* ---------- ------------ ---------- ---------------------------
000220* 09/09/1987 M.ESPINOZA   N/A        VERSION INICIAL.
000230* 19/09/1994 L.TORRES     SIS-0191   REESCRITURA PARA EL NUEVO
000240*                                    MAESTRO SECUENCIAL UNICO DE
000250*                                    DEUDAS (4 SUBTIPOS).
000260* 30/12/1998 L.TORRES     SIS-0243   VENTANA DE SIGLO SOBRE LA
000270*                                    FECHA DE SISTEMA (ACCEPT
000280*                                    FROM DATE DEVUELVE AAMMDD DE
000290*                                    2 DIGITOS DE ANIO): AAMMDD
000300*                                    CON AA MENOR A 50 SE ARMA
000310*                                    COMO 20AAMMDD, EN CASO
000320*                                    CONTRARIO COMO 19AAMMDD.
000330******************************************************************
000340 ENVIRONMENT DIVISION.
000350 CONFIGURATION SECTION.
000360 SPECIAL-NAMES.
000370     C01 IS TOP-OF-FORM.
000380 INPUT-OUTPUT SECTION.
000390 FILE-CONTROL.
000400     SELECT ENT-CONSULTA-HOY ASSIGN TO ENTHOY
000410         ORGANIZATION IS LINE SEQUENTIAL
000420         FILE STATUS IS FS-ENTHOY.
000430     SELECT DEUDA-MASTER ASSIGN TO DEUMAST
000440         ORGANIZATION IS SEQUENTIAL
000450         FILE STATUS IS FS-DEUMAST.
000460 DATA DIVISION.
000470 FILE SECTION.
000480 FD  ENT-CONSULTA-HOY
000490     LABEL RECORD STANDARD.
000500 01  ENT-CONSULTA-HOY-REG.
000510     03 ENT-CORREO               PIC X(40).
000520     03 FILLER                   PIC X(10).
000530*
000540 FD  DEUDA-MASTER
000550     LABEL RECORD STANDARD.
000560 01  DEU-REG.
000570     03 DEU-ID                   PIC 9(9).
000580     03 DEU-NUMERO-DOCUMENTO     PIC X(20).
000590     03 DEU-USUARIO-CORREO       PIC X(40).
000600     03 DEU-EMPRESA              PIC X(30).
000610     03 DEU-MONTO                PIC S9(9)V99 COMP-3.
000620     03 DEU-FEC-VENCIMIENTO      PIC 9(8).
000630     03 DEU-ESTADO               PIC X(10).
000640         88 DEU-PENDIENTE            VALUE "PENDIENTE ".
000650         88 DEU-PAGADA               VALUE "PAGADA    ".
000660     03 DEU-TIPO                 PIC X(12).
000670     03 DEU-DATOS-TIPO.
000680         05 DEU-DATOS-AREA       PIC X(40).
000690     03 DEU-DATOS-COMPRA REDEFINES DEU-DATOS-TIPO.
000700         05 DEU-METODO-PAGO      PIC X(15).
000710         05 FILLER               PIC X(25).
000720     03 DEU-DATOS-SERVICIO REDEFINES DEU-DATOS-TIPO.
000730         05 DEU-REFERENCIA-SERVICIO PIC X(20).
000740         05 FILLER               PIC X(20).
000750     03 DEU-DATOS-IMPUESTO REDEFINES DEU-DATOS-TIPO.
000760         05 DEU-DETALLE-COBRANZA PIC X(40).
000770     03 DEU-DATOS-CRONOGRAMA REDEFINES DEU-DATOS-TIPO.
000780         05 DEU-TASA-INTERES     PIC S9(3)V9(4) COMP-3.
000790         05 DEU-PLAZO-MESES      PIC 9(3).
000800         05 FILLER               PIC X(33).
000810     03 FILLER                   PIC X(05).
000820*
000830 WORKING-STORAGE SECTION.
000840 77  FS-ENTHOY                   PIC X(02) VALUE SPACES.
000850 77  FS-DEUMAST                  PIC X(02) VALUE SPACES.
000860 77  W-FIN-ENTRADA                PIC 9     VALUE ZERO.
000870     88 FIN-ENTRADA                   VALUE 1.
000880 77  W-FIN-MAESTRO                 PIC 9     VALUE ZERO.
000890     88 FIN-MAESTRO                    VALUE 1.
000900 77  W-CONTADOR-LISTADAS           PIC 9(9) COMP VALUE ZERO.
000910*
000920 01  W-FECHA-SISTEMA-AAMMDD.
000930     03 W-SIS-ANO-CORTO            PIC 9(2).
000940     03 W-SIS-MES                  PIC 9(2).
000950     03 W-SIS-DIA                  PIC 9(2).
000960     03 FILLER                     PIC X(02).
000970*
000980 01  W-FECHA-HOY-GRP.
000990     03 W-HOY-SIGLO                PIC 9(2).
001000     03 W-HOY-ANO-CORTO            PIC 9(2).
001010     03 W-HOY-MES                  PIC 9(2).
001020     03 W-HOY-DIA                  PIC 9(2).
001030     03 FILLER                     PIC X(01).
001040 01  W-FECHA-HOY-NUM REDEFINES W-FECHA-HOY-GRP PIC 9(8).
001050*
001060 01  W-AREA-LISTADO.
001070     03 L-ENCABEZADO.
001080         05 FILLER                 PIC X(10) VALUE "ID DEUDA..".
001090         05 FILLER                 PIC X(12) VALUE "VENCIMIENTO.".
001100         05 FILLER                 PIC X(15) VALUE "MONTO..........".
001110         05 FILLER                 PIC X(12) VALUE "TIPO........".
001120     03 L-DETALLE.
001130         05 L-ID                   PIC Z(8)9.
001140         05 FILLER                 PIC X(03) VALUE SPACES.
001150         05 L-VENCIMIENTO          PIC 9(8).
001160         05 FILLER                 PIC X(03) VALUE SPACES.
001170         05 L-MONTO                PIC Z(7)9.99.
001180         05 FILLER                 PIC X(02) VALUE SPACES.
001190         05 L-TIPO                 PIC X(12).
001200*
001210 PROCEDURE DIVISION.
001220 100-INICIO-PROCESO.
001230     PERFORM 110-ABRIR-ARCHIVOS.
001240     PERFORM 120-CALCULAR-FECHA-HOY.
001250     PERFORM 200-LEER-ENTRADA.
001260     PERFORM 300-PROCESAR-CONSULTA THRU 300-EXIT
001270         UNTIL FIN-ENTRADA.
001280     PERFORM 900-FIN-PROCESO.
001290     STOP RUN.
001300*
001310 110-ABRIR-ARCHIVOS.
001320     OPEN INPUT ENT-CONSULTA-HOY.
001330*
001340*    REGLA SIS-0243: EL RELOJ DEL SISTEMA SOLO DA EL ANIO CON
001350*    2 DIGITOS; SE ARMA EL SIGLO POR VENTANA (00-49 = 2000,
001360*    50-99 = 1900), IGUAL QUE EN LOS DEMAS PROGRAMAS DE ESTA
001370*    SERIE DESDE EL AJUSTE DE FIN DE SIGLO.
001380 120-CALCULAR-FECHA-HOY.
001390     ACCEPT W-FECHA-SISTEMA-AAMMDD FROM DATE.
001400     MOVE W-SIS-MES TO W-HOY-MES.
001410     MOVE W-SIS-DIA TO W-HOY-DIA.
001420     MOVE W-SIS-ANO-CORTO TO W-HOY-ANO-CORTO.
001430     IF W-SIS-ANO-CORTO < 50
001440         MOVE 20 TO W-HOY-SIGLO
001450     ELSE
001460         MOVE 19 TO W-HOY-SIGLO
001470     END-IF.
001480*
001490 200-LEER-ENTRADA.
001500     READ ENT-CONSULTA-HOY
001510         AT END MOVE 1 TO W-FIN-ENTRADA.
001520*
001530 300-PROCESAR-CONSULTA.
001540     DISPLAY "DEUDAS QUE VENCEN HOY PARA: " ENT-CORREO.
001550     DISPLAY L-ENCABEZADO.
001560     MOVE ZERO TO W-FIN-MAESTRO.
001570     MOVE SPACES TO FS-DEUMAST.
001580     OPEN INPUT DEUDA-MASTER.
001590     PERFORM 310-LEER-MAESTRO.
001600     PERFORM 320-EVALUAR-DEUDA THRU 320-EXIT
001610         UNTIL FIN-MAESTRO.
001620     CLOSE DEUDA-MASTER.
001630     PERFORM 200-LEER-ENTRADA.
001640 300-EXIT.
001650     EXIT.
001660*
001670 310-LEER-MAESTRO.
001680     READ DEUDA-MASTER
001690         AT END MOVE 1 TO W-FIN-MAESTRO.
001700*
001710 320-EVALUAR-DEUDA.
001720     IF DEU-USUARIO-CORREO = ENT-CORREO AND
001730        DEU-FEC-VENCIMIENTO = W-FECHA-HOY-NUM AND
001740        DEU-PENDIENTE
001750         PERFORM 330-LISTAR-DEUDA
001760     END-IF.
001770     PERFORM 310-LEER-MAESTRO.
001780 320-EXIT.
001790     EXIT.
001800*
001810 330-LISTAR-DEUDA.
001820     MOVE DEU-ID TO L-ID.
001830     MOVE DEU-FEC-VENCIMIENTO TO L-VENCIMIENTO.
001840     MOVE DEU-MONTO TO L-MONTO.
001850     MOVE DEU-TIPO TO L-TIPO.
001860     DISPLAY L-DETALLE.
001870     ADD 1 TO W-CONTADOR-LISTADAS.
001880*
001890 900-FIN-PROCESO.
001900     CLOSE ENT-CONSULTA-HOY.
001910     DISPLAY "DEUVHOY - DEUDAS LISTADAS.............: "
001920         W-CONTADOR-LISTADAS.
001930 END PROGRAM DEUVHOY.
