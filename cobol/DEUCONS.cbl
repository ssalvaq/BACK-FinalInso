000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. DEUCONS.
000030 AUTHOR. M. ESPINOZA.
000040 INSTALLATION. FINANDINA S.A. - DEPTO DE SISTEMAS.
000050 DATE-WRITTEN. 02/09/1987.
000060 DATE-COMPILED.
000070 SECURITY. CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO.
000080******************************************************************
000090*    C O N S U L T A   D E   D E U D A S   P O R   M E S
000100*    --------------------------------------------------
000110*    LEE UNA SOLICITUD DE CONSULTA (CORREO, MES, ANO) Y LISTA
000120*    LAS DEUDAS DEL USUARIO CUYO VENCIMIENTO CAE DENTRO DE ESE
000130*    MES, MAS LAS DEUDAS DE MESES ANTERIORES QUE SIGAN EN
000140*    ESTADO PENDIENTE (ARRASTRE DE VENCIDAS), SIN REPETIR
000150*    NINGUNA DEUDA (SE IDENTIFICAN POR SU ID).
000160*
000170*    NO SE TOCA EL DETALLE DE CRONOGRAMAS (CRONDET): LA FECHA
000180*    DE VENCIMIENTO QUE AQUI SE COMPARA ES LA DE LA CABECERA
000190*    DE LA DEUDA (DEUMAST), INCLUIDA LA CABECERA DE PRESTAMO.
000200******************************************************************
000210*    BITACORA DE CAMBIOS
000220*    ------------------------------------------------------------
000230* FECHA      PROGRAMADOR  TICKET     DESCRIPCION
000240* ---------- ------------ ---------- ---------------------------
000250* 02/09/1987 M.ESPINOZA   N/A        VERSION INICIAL.
000260* 14/02/1991 M.ESPINOZA   SIS-0103   CALCULO DEL ULTIMO DIA DEL
000270*                                    MES CONSIDERANDO ANIO
000280*                                    BISIESTO.
000290* 19/09/1994 L.TORRES     SIS-0190   REESCRITURA PARA EL NUEVO
000300*                                    MAESTRO SECUENCIAL UNICO DE
000310*                                    DEUDAS (4 SUBTIPOS).
000320* 30/12/1998 L.TORRES     SIS-0242   REVISION DE CAMBIO DE SIGLO
000330*                                    FECHAS A CCYYMMDD (8 DIG).
000340******************************************************************
000350 ENVIRONMENT DIVISION.
000360 CONFIGURATION SECTION.
000370 SPECIAL-NAMES.
000380     C01 IS TOP-OF-FORM.
000390 INPUT-OUTPUT SECTION.
000400 FILE-CONTROL.
000410     SELECT ENT-CONSULTA ASSIGN TO ENTCON
000420         ORGANIZATION IS LINE SEQUENTIAL
000430         FILE STATUS IS FS-ENTCON.
000440     SELECT DEUDA-MASTER ASSIGN TO DEUMAST
000450         ORGANIZATION IS SEQUENTIAL
000460         FILE STATUS IS FS-DEUMAST.
000470 DATA DIVISION.
000480 FILE SECTION.
000490 FD  ENT-CONSULTA
000500     LABEL RECORD STANDARD.
000510 01  ENT-CONSULTA-REG.
000520     03 ENT-CORREO              PIC X(40).
000530     03 ENT-MES                 PIC 9(2).
000540     03 ENT-ANO                 PIC 9(4).
000550     03 FILLER                  PIC X(06).
000560*
000570 FD  DEUDA-MASTER
000580     LABEL RECORD STANDARD.
000590 01  DEU-REG.
000600     03 DEU-ID                  PIC 9(9).
000610     03 DEU-NUMERO-DOCUMENTO    PIC X(20).
000620     03 DEU-USUARIO-CORREO      PIC X(40).
000630     03 DEU-EMPRESA             PIC X(30).
000640     03 DEU-MONTO               PIC S9(9)V99 COMP-3.
000650     03 DEU-FEC-VENCIMIENTO     PIC 9(8).
000660     03 DEU-ESTADO              PIC X(10).
000670         88 DEU-PENDIENTE           VALUE "PENDIENTE ".
000680         88 DEU-PAGADA              VALUE "PAGADA    ".
000690     03 DEU-TIPO                PIC X(12).
000700     03 DEU-DATOS-TIPO.
000710         05 DEU-DATOS-AREA      PIC X(40).
000720     03 DEU-DATOS-COMPRA REDEFINES DEU-DATOS-TIPO.
000730         05 DEU-METODO-PAGO     PIC X(15).
000740         05 FILLER              PIC X(25).
000750     03 DEU-DATOS-SERVICIO REDEFINES DEU-DATOS-TIPO.
000760         05 DEU-REFERENCIA-SERVICIO PIC X(20).
000770         05 FILLER              PIC X(20).
000780     03 DEU-DATOS-IMPUESTO REDEFINES DEU-DATOS-TIPO.
000790         05 DEU-DETALLE-COBRANZA PIC X(40).
000800     03 DEU-DATOS-CRONOGRAMA REDEFINES DEU-DATOS-TIPO.
000810         05 DEU-TASA-INTERES    PIC S9(3)V9(4) COMP-3.
000820         05 DEU-PLAZO-MESES     PIC 9(3).
000830         05 FILLER              PIC X(33).
000840     03 FILLER                  PIC X(05).
000850     03 DEU-FEC-REDEF REDEFINES DEU-FEC-VENCIMIENTO.
000860         05 DEU-FEC-ANO         PIC 9(4).
000870         05 DEU-FEC-MES         PIC 9(2).
000880         05 DEU-FEC-DIA         PIC 9(2).
000890*
000900 WORKING-STORAGE SECTION.
000910 77  FS-ENTCON                  PIC X(02) VALUE SPACES.
000920 77  FS-DEUMAST                 PIC X(02) VALUE SPACES.
000930 77  W-FIN-ENTRADA               PIC 9     VALUE ZERO.
000940     88 FIN-ENTRADA                  VALUE 1.
000950 77  W-FIN-MAESTRO                PIC 9     VALUE ZERO.
000960     88 FIN-MAESTRO                   VALUE 1.
000970 77  W-RESIDUO-4                 PIC 9(4) COMP.
000980 77  W-RESIDUO-100                PIC 9(4) COMP.
000990 77  W-RESIDUO-400                PIC 9(4) COMP.
001000 77  W-COCIENTE                  PIC 9(9) COMP.
001010 77  W-BISIESTO                  PIC 9     VALUE ZERO.
001020     88 ES-BISIESTO                   VALUE 1.
001030 77  W-ULTIMO-DIA                PIC 9(2) COMP.
001040 77  W-CONTADOR-LISTADAS          PIC 9(9) COMP VALUE ZERO.
001050*
001060 01  W-FECHA-INICIO-MES.
001070     03 W-INI-ANO                PIC 9(4).
001080     03 W-INI-MES                PIC 9(2).
001090     03 W-INI-DIA                PIC 9(2) VALUE 01.
001100     03 FILLER                   PIC X(01).
001110 01  W-FECHA-INICIO-NUM REDEFINES W-FECHA-INICIO-MES PIC 9(8).
001120*
001130 01  W-FECHA-FIN-MES.
001140     03 W-FIN-ANO                PIC 9(4).
001150     03 W-FIN-MES                PIC 9(2).
001160     03 W-FIN-DIA                PIC 9(2).
001170     03 FILLER                   PIC X(01).
001180 01  W-FECHA-FIN-NUM REDEFINES W-FECHA-FIN-MES PIC 9(8).
001190*
001200 01  W-TABLA-DIAS-MES VALUE
001210     "312831303130313130313031".
001220     03 W-DIAS-MES OCCURS 12 TIMES PIC 9(2).
001230*
001240 01  W-AREA-LISTADO.
001250     03 L-ENCABEZADO.
001260         05 FILLER               PIC X(10) VALUE "ID DEUDA..".
001270         05 FILLER               PIC X(12) VALUE "VENCIMIENTO.".
001280         05 FILLER               PIC X(10) VALUE "ESTADO....".
001290         05 FILLER               PIC X(15) VALUE "MONTO..........".
001300         05 FILLER               PIC X(12) VALUE "TIPO........".
001310     03 L-DETALLE.
001320         05 L-ID                 PIC Z(8)9.
001330         05 FILLER               PIC X(03) VALUE SPACES.
001340         05 L-VENCIMIENTO        PIC 9(8).
001350         05 FILLER               PIC X(03) VALUE SPACES.
001360         05 L-ESTADO             PIC X(10).
001370         05 FILLER               PIC X(02) VALUE SPACES.
001380         05 L-MONTO              PIC Z(7)9.99.
001390         05 FILLER               PIC X(02) VALUE SPACES.
001400         05 L-TIPO               PIC X(12).
001410*
001420 PROCEDURE DIVISION.
001430 100-INICIO-PROCESO.
001440     PERFORM 110-ABRIR-ARCHIVOS.
001450     PERFORM 200-LEER-ENTRADA.
001460     PERFORM 300-PROCESAR-CONSULTA THRU 300-EXIT
001470         UNTIL FIN-ENTRADA.
001480     PERFORM 900-FIN-PROCESO.
001490     STOP RUN.
001500*
001510 110-ABRIR-ARCHIVOS.
001520     OPEN INPUT ENT-CONSULTA.
001530*
001540 200-LEER-ENTRADA.
001550     READ ENT-CONSULTA
001560         AT END MOVE 1 TO W-FIN-ENTRADA.
001570*
001580 300-PROCESAR-CONSULTA.
001590     PERFORM 310-CALCULAR-RANGO-MES.
001600     DISPLAY "CONSULTA DE DEUDAS PARA: " ENT-CORREO.
001610     DISPLAY L-ENCABEZADO.
001620     MOVE ZERO TO W-FIN-MAESTRO.
001630     MOVE SPACES TO FS-DEUMAST.
001640     OPEN INPUT DEUDA-MASTER.
001650     PERFORM 320-LEER-MAESTRO.
001660     PERFORM 330-EVALUAR-DEUDA THRU 330-EXIT
001670         UNTIL FIN-MAESTRO.
001680     CLOSE DEUDA-MASTER.
001690     PERFORM 200-LEER-ENTRADA.
001700 300-EXIT.
001710     EXIT.
001720*
001730*    CALCULA EL PRIMER Y ULTIMO DIA DEL MES SOLICITADO. EL
001740*    ANIO ES BISIESTO SI ES DIVISIBLE POR 4, Y NO POR 100
001750*    SALVO QUE TAMBIEN SEA DIVISIBLE POR 400 (REGLA SIS-0103).
001760 310-CALCULAR-RANGO-MES.
001770     MOVE ENT-ANO TO W-INI-ANO W-FIN-ANO.
001780     MOVE ENT-MES TO W-INI-MES W-FIN-MES.
001790     MOVE 01 TO W-INI-DIA.
001800     DIVIDE ENT-ANO BY 4 GIVING W-COCIENTE
001810         REMAINDER W-RESIDUO-4.
001820     DIVIDE ENT-ANO BY 100 GIVING W-COCIENTE
001830         REMAINDER W-RESIDUO-100.
001840     DIVIDE ENT-ANO BY 400 GIVING W-COCIENTE
001850         REMAINDER W-RESIDUO-400.
001860     MOVE ZERO TO W-BISIESTO.
001870     IF W-RESIDUO-4 = ZERO
001880         IF W-RESIDUO-100 NOT = ZERO OR W-RESIDUO-400 = ZERO
001890             MOVE 1 TO W-BISIESTO
001900         END-IF
001910     END-IF.
001920     MOVE W-DIAS-MES (ENT-MES) TO W-ULTIMO-DIA.
001930     IF ENT-MES = 02 AND ES-BISIESTO
001940         MOVE 29 TO W-ULTIMO-DIA
001950     END-IF.
001960     MOVE W-ULTIMO-DIA TO W-FIN-DIA.
001970*
001980 320-LEER-MAESTRO.
001990     READ DEUDA-MASTER
002000         AT END MOVE 1 TO W-FIN-MAESTRO.
002010*
002020*    UNA DEUDA CALIFICA SI: (A) ES DEL CORREO CONSULTADO, Y
002030*    (B) VENCE DENTRO DEL MES SOLICITADO (CUALQUIER ESTADO), O
002040*    (C) VENCE ANTES DEL MES SOLICITADO Y SIGUE PENDIENTE
002050*    (ARRASTRE DE VENCIDAS). COMO SE RECORRE EL MAESTRO UNA
002060*    SOLA VEZ, CADA DEUDA SE EVALUA Y SE LISTA COMO MAXIMO UNA
002070*    VEZ - NO HAY DUPLICADOS QUE DEPURAR.
002080 330-EVALUAR-DEUDA.
002090     IF DEU-USUARIO-CORREO = ENT-CORREO
002100         IF DEU-FEC-VENCIMIENTO >= W-FECHA-INICIO-NUM AND
002110            DEU-FEC-VENCIMIENTO <= W-FECHA-FIN-NUM
002120             PERFORM 340-LISTAR-DEUDA
002130         ELSE
002140             IF DEU-FEC-VENCIMIENTO < W-FECHA-INICIO-NUM AND
002150                DEU-PENDIENTE
002160                 PERFORM 340-LISTAR-DEUDA
002170             END-IF
002180         END-IF
002190     END-IF.
002200     PERFORM 320-LEER-MAESTRO.
002210 330-EXIT.
002220     EXIT.
002230*
002240 340-LISTAR-DEUDA.
002250     MOVE DEU-ID TO L-ID.
002260     MOVE DEU-FEC-VENCIMIENTO TO L-VENCIMIENTO.
002270     MOVE DEU-ESTADO TO L-ESTADO.
002280     MOVE DEU-MONTO TO L-MONTO.
002290     MOVE DEU-TIPO TO L-TIPO.
002300     DISPLAY L-DETALLE.
002310     ADD 1 TO W-CONTADOR-LISTADAS.
002320*
002330 900-FIN-PROCESO.
002340     CLOSE ENT-CONSULTA.
002350     DISPLAY "DEUCONS - LINEAS DE DEUDA LISTADAS....: "
002360         W-CONTADOR-LISTADAS.
002370 END PROGRAM DEUCONS.
