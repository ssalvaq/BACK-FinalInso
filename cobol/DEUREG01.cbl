000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. DEUREG01.
000030 AUTHOR. J. MORALES.
000040 INSTALLATION. FINANDINA S.A. - DEPTO DE SISTEMAS.
000050 DATE-WRITTEN. 10/03/1987.
000060 DATE-COMPILED.
000070 SECURITY. CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO.
000080******************************************************************
000090*    R E G I S T R O   D E   D E U D A S   D E   C O M P R A
000100*    -------------------------------------------------------
000110*    LEE UNA SOLICITUD DE ALTA DE DEUDA DE COMPRA DESDE EL
000120*    ARCHIVO DE ENTRADA (TARJETA/TEXTO) Y LA GRABA EN EL
000130*    MAESTRO DE DEUDAS (DEUMAST), RECHAZANDO LAS SOLICITUDES
000140*    QUE REPITAN UN NUMERO DE DOCUMENTO YA REGISTRADO.
000150*
000160*    ESTE PROGRAMA ES GEMELO DE DEUREG02 (SERVICIO) Y DEUREG03
000170*    (IMPUESTO) - MISMA LOGICA, DISTINTO SUBTIPO DE DEUDA.
000180******************************************************************
000190*    BITACORA DE CAMBIOS
000200*    ------------------------------------------------------------
000210* FECHA      PROGRAMADOR  TICKET     DESCRIPCION
000220* ---------- ------------ ---------- ---------------------------
000230* 10/03/1987 J.MORALES    N/A        VERSION INICIAL.
000240* 22/07/1988 J.MORALES    SIS-0041   SE AGREGA VALIDACION DE
000250*                                    ESTADO POR DEFECTO.
000260* 14/11/1989 R.VEGA       SIS-0077   AJUSTE DE ANCHO DE CAMPO
000270*                                    EMPRESA A 30 POSICIONES.
000280* 03/02/1991 R.VEGA       SIS-0103   CONTROL DE DOCUMENTO
000290*                                    DUPLICADO SOBRE TODO EL
000300*                                    MAESTRO.
000310* 19/09/1994 L.TORRES     SIS-0188   REESCRITURA PARA EL NUEVO
000320*                                    MAESTRO SECUENCIAL UNICO
000330*                                    DE DEUDAS (4 SUBTIPOS).
000340* 30/12/1998 L.TORRES     SIS-0240   REVISION DE CAMBIO DE SIGLO
000350*                                    FECHAS A CCYYMMDD (8 DIG).
000360* 21/06/2003 D.PAREDES    SIS-0301   VALIDACION DE ESTADO
000370*                                    INGRESADO (PENDIENTE/
000380*                                    PAGADA) CON RECHAZO.
000390******************************************************************
000400 ENVIRONMENT DIVISION.
000410 CONFIGURATION SECTION.
000420 SPECIAL-NAMES.
000430     C01 IS TOP-OF-FORM.
000440 INPUT-OUTPUT SECTION.
000450 FILE-CONTROL.
000460     SELECT ENT-COMPRA ASSIGN TO ENTCOM
000470         ORGANIZATION IS LINE SEQUENTIAL
000480         FILE STATUS IS FS-ENTCOM.
000490     SELECT DEUDA-MASTER ASSIGN TO DEUMAST
000500         ORGANIZATION IS SEQUENTIAL
000510         FILE STATUS IS FS-DEUMAST.
000520 DATA DIVISION.
000530 FILE SECTION.
000540 FD  ENT-COMPRA
000550     LABEL RECORD STANDARD.
000560 01  ENT-COMPRA-REG.
000570     03 ENT-NUMERO-DOCUMENTO   PIC X(20).
000580     03 ENT-USUARIO-CORREO     PIC X(40).
000590     03 ENT-EMPRESA            PIC X(30).
000600     03 ENT-MONTO              PIC 9(9)V99.
000610     03 ENT-FEC-VENCIMIENTO    PIC 9(8).
000620     03 ENT-ESTADO             PIC X(10).
000630     03 ENT-METODO-PAGO        PIC X(15).
000640     03 FILLER                 PIC X(10).
000650*
000660 FD  DEUDA-MASTER
000670     LABEL RECORD STANDARD.
000680 01  DEU-REG.
000690     03 DEU-ID                 PIC 9(9).
000700     03 DEU-NUMERO-DOCUMENTO   PIC X(20).
000710     03 DEU-USUARIO-CORREO     PIC X(40).
000720     03 DEU-EMPRESA            PIC X(30).
000730     03 DEU-MONTO              PIC S9(9)V99 COMP-3.
000740     03 DEU-FEC-VENCIMIENTO    PIC 9(8).
000750     03 DEU-ESTADO             PIC X(10).
000760         88 DEU-PENDIENTE          VALUE "PENDIENTE ".
000770         88 DEU-PAGADA             VALUE "PAGADA    ".
000780     03 DEU-TIPO               PIC X(12).
000790     03 DEU-DATOS-TIPO.
000800         05 DEU-DATOS-AREA     PIC X(40).
000810     03 DEU-DATOS-COMPRA REDEFINES DEU-DATOS-TIPO.
000820         05 DEU-METODO-PAGO    PIC X(15).
000830         05 FILLER             PIC X(25).
000840     03 DEU-DATOS-SERVICIO REDEFINES DEU-DATOS-TIPO.
000850         05 DEU-REFERENCIA-SERVICIO PIC X(20).
000860         05 FILLER             PIC X(20).
000870     03 DEU-DATOS-IMPUESTO REDEFINES DEU-DATOS-TIPO.
000880         05 DEU-DETALLE-COBRANZA PIC X(40).
000890     03 DEU-DATOS-CRONOGRAMA REDEFINES DEU-DATOS-TIPO.
000900         05 DEU-TASA-INTERES   PIC S9(3)V9(4) COMP-3.
000910         05 DEU-PLAZO-MESES    PIC 9(3).
000920         05 FILLER             PIC X(33).
000930     03 FILLER                 PIC X(05).
000940*
000950 WORKING-STORAGE SECTION.
000960 77  FS-ENTCOM                 PIC X(02) VALUE SPACES.
000970 77  FS-DEUMAST                PIC X(02) VALUE SPACES.
000980 77  W-FIN-ENTRADA             PIC 9     VALUE ZERO.
000990     88 FIN-ENTRADA                VALUE 1.
001000 77  W-DOC-DUPLICADO           PIC 9     VALUE ZERO.
001010     88 DOC-DUPLICADO              VALUE 1.
001020 77  W-ID-MAYOR                PIC 9(9) COMP VALUE ZERO.
001030 77  W-CONTADOR-ALTAS          PIC 9(9) COMP VALUE ZERO.
001040 77  W-CONTADOR-RECHAZOS       PIC 9(9) COMP VALUE ZERO.
001050 01  W-AREA-MENSAJE.
001060     03 W-MENSAJE              PIC X(60) VALUE SPACES.
001070     03 FILLER                 PIC X(20) VALUE SPACES.
001080*
001090 PROCEDURE DIVISION.
001100 100-INICIO-PROCESO.
001110     PERFORM 110-ABRIR-ARCHIVOS.
001120     PERFORM 120-OBTENER-ID-MAYOR THRU 120-EXIT.
001130     PERFORM 200-LEER-ENTRADA.
001140     PERFORM 300-VALIDAR-Y-REGISTRAR THRU 300-EXIT
001150         UNTIL FIN-ENTRADA.
001160     PERFORM 900-FIN-PROCESO.
001170     STOP RUN.
001180*
001190 110-ABRIR-ARCHIVOS.
001200     OPEN INPUT ENT-COMPRA.
001210     OPEN I-O DEUDA-MASTER.
001220     IF FS-DEUMAST = "35"
001230         CLOSE DEUDA-MASTER
001240         OPEN OUTPUT DEUDA-MASTER
001250         CLOSE DEUDA-MASTER
001260         OPEN I-O DEUDA-MASTER
001270     END-IF.
001280*
001290 120-OBTENER-ID-MAYOR.
001300*    BUSCA EL MAYOR ID GRABADO EN EL MAESTRO PARA ASIGNAR EL
001310*    SIGUIENTE CORRELATIVO (NO HAY SECUENCIA DE BASE DE DATOS
001320*    EN ESTE PROCESO POR LOTES).
001330     PERFORM 121-LEER-MAESTRO.
001340     PERFORM 122-ACUMULAR-ID-MAYOR THRU 122-EXIT
001350         UNTIL FS-DEUMAST = "10".
001360     MOVE SPACES TO FS-DEUMAST.
001370 120-EXIT.
001380     EXIT.
001390*
001400 121-LEER-MAESTRO.
001410     READ DEUDA-MASTER
001420         AT END MOVE "10" TO FS-DEUMAST.
001430*
001440 122-ACUMULAR-ID-MAYOR.
001450     IF DEU-ID > W-ID-MAYOR
001460         MOVE DEU-ID TO W-ID-MAYOR
001470     END-IF.
001480     PERFORM 121-LEER-MAESTRO.
001490 122-EXIT.
001500     EXIT.
001510*
001520 200-LEER-ENTRADA.
001530     READ ENT-COMPRA
001540         AT END MOVE 1 TO W-FIN-ENTRADA.
001550*
001560 300-VALIDAR-Y-REGISTRAR.
001570     MOVE ZERO TO W-DOC-DUPLICADO.
001580     PERFORM 310-BUSCAR-DOCUMENTO THRU 310-EXIT.
001590     IF DOC-DUPLICADO
001600         ADD 1 TO W-CONTADOR-RECHAZOS
001610         STRING "RECHAZADA - DOCUMENTO DUPLICADO: "
001620             ENT-NUMERO-DOCUMENTO DELIMITED BY SIZE
001630             INTO W-MENSAJE
001640         DISPLAY W-MENSAJE
001650     ELSE
001660         PERFORM 320-ARMAR-REGISTRO
001670         PERFORM 330-GRABAR-REGISTRO
001680         ADD 1 TO W-CONTADOR-ALTAS
001690     END-IF.
001700     PERFORM 200-LEER-ENTRADA.
001710 300-EXIT.
001720     EXIT.
001730*
001740 310-BUSCAR-DOCUMENTO.
001750*    RELEE EL MAESTRO DESDE EL PRINCIPIO BUSCANDO EL NUMERO DE
001760*    DOCUMENTO DE LA SOLICITUD - EL MAESTRO ES SECUENCIAL, NO
001770*    INDEXADO, POR LO QUE LA VALIDACION DE UNICIDAD SE HACE POR
001780*    RECORRIDO COMPLETO (SIS-0103).
001790     CLOSE DEUDA-MASTER.
001800     OPEN INPUT DEUDA-MASTER.
001810     MOVE SPACES TO FS-DEUMAST.
001820     PERFORM 311-LEER-MAESTRO-DOC.
001830     PERFORM 312-COMPARAR-DOCUMENTO THRU 312-EXIT
001840         UNTIL FS-DEUMAST = "10" OR DOC-DUPLICADO.
001850     CLOSE DEUDA-MASTER.
001860     OPEN EXTEND DEUDA-MASTER.
001870 310-EXIT.
001880     EXIT.
001890*
001900 311-LEER-MAESTRO-DOC.
001910     READ DEUDA-MASTER
001920         AT END MOVE "10" TO FS-DEUMAST.
001930*
001940 312-COMPARAR-DOCUMENTO.
001950     IF DEU-NUMERO-DOCUMENTO = ENT-NUMERO-DOCUMENTO
001960         MOVE 1 TO W-DOC-DUPLICADO
001970     ELSE
001980         PERFORM 311-LEER-MAESTRO-DOC
001990     END-IF.
002000 312-EXIT.
002010     EXIT.
002020*
002030 320-ARMAR-REGISTRO.
002040     ADD 1 TO W-ID-MAYOR.
002050     MOVE W-ID-MAYOR           TO DEU-ID.
002060     MOVE ENT-NUMERO-DOCUMENTO TO DEU-NUMERO-DOCUMENTO.
002070     MOVE ENT-USUARIO-CORREO   TO DEU-USUARIO-CORREO.
002080     MOVE ENT-EMPRESA          TO DEU-EMPRESA.
002090     MOVE ENT-MONTO            TO DEU-MONTO.
002100     MOVE ENT-FEC-VENCIMIENTO  TO DEU-FEC-VENCIMIENTO.
002110     MOVE "COMPRA      "       TO DEU-TIPO.
002120     MOVE ENT-METODO-PAGO      TO DEU-METODO-PAGO.
002130     PERFORM 321-DEFINIR-ESTADO.
002140*
002150 321-DEFINIR-ESTADO.
002160*    REGLA SIS-0041 / SIS-0301: SI EL ESTADO VIENE EN BLANCO SE
002170*    ASUME PENDIENTE; SI VIENE INFORMADO SE PASA A MAYUSCULAS Y
002180*    DEBE SER PENDIENTE O PAGADA, CASO CONTRARIO SE REGISTRA
002190*    COMO PENDIENTE Y SE AVISA POR CONSOLA.
002200     IF ENT-ESTADO = SPACES
002210         MOVE "PENDIENTE " TO DEU-ESTADO
002220     ELSE
002230         MOVE ENT-ESTADO TO DEU-ESTADO
002231         INSPECT DEU-ESTADO CONVERTING
002232             "abcdefghijklmnopqrstuvwxyz" TO
002233             "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
002240         IF NOT DEU-PENDIENTE AND NOT DEU-PAGADA
002250             DISPLAY "ESTADO INVALIDO EN SOLICITUD: " ENT-ESTADO
002260             MOVE "PENDIENTE " TO DEU-ESTADO
002270         END-IF
002280     END-IF.
002290*
002300 330-GRABAR-REGISTRO.
002310     WRITE DEU-REG.
002320*
002330 900-FIN-PROCESO.
002340     CLOSE ENT-COMPRA DEUDA-MASTER.
002350     DISPLAY "DEUREG01 - DEUDAS DE COMPRA REGISTRADAS: "
002360         W-CONTADOR-ALTAS.
002370     DISPLAY "DEUREG01 - SOLICITUDES RECHAZADAS......: "
002380         W-CONTADOR-RECHAZOS.
002390 END PROGRAM DEUREG01.
